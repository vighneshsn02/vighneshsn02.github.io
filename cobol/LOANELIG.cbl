000100******************************************************************
000200*  PROGRAM NAME:    LOANELIG
000300*  ORIGINAL AUTHOR: D. OKAFOR
000400*
000500*  PURPOSE:  NIGHTLY BATCH LOAN-ELIGIBILITY DECISION RUN.
000600*  READS ONE APPLICATION RECORD PER CUSTOMER, APPLIES THE
000700*  UNDERWRITING GATES, RATES THE MAXIMUM ELIGIBLE AMOUNT,
000800*  CALCULATES THE MONTHLY INSTALMENT AND WRITES AN APPROVED
000900*  OR REJECTED DECISION RECORD PER APPLICATION, PLUS AN
001000*  END-OF-RUN COUNT FOR OPERATIONS.
001100*
001200*  MAINTENENCE LOG
001300*  DATE      AUTHOR        MAINTENANCE REQUIREMENT
001400*  --------- ------------  -----------------------------------
001500*  03/11/91  OKAFOR        ORIGINAL CODING PER REQUEST #4471.
001600*  09/02/91  OKAFOR        ADDED BUSINESS-OWNER EMPLOYMENT
001700*                          CODE TO ELIGIBILITY TABLE PER
001800*                          UNDERWRITING MEMO 91-118.
001900*  01/14/92  TANAKA        CORRECTED CLAMP ORDER IN APPROVED-
002000*                          AMOUNT CALC (MAX THEN MIN) PER
002100*                          AUDIT FINDING 92-07.
002200*  07/23/93  MCNEIL        ADDED AFFORDABILITY RE-CHECK AFTER
002300*                          EMI CALCULATION, REQUEST #5830.
002400*  11/30/94  OKAFOR        SPLIT REJECTION REASON TEXT FROM
002500*                          RECOMMENDATION TEXT PER BRANCH
002600*                          OPERATIONS REQUEST #6102.
002700*  05/02/96  BRANNIGAN     RETIRED APPLICANTS NO LONGER
002800*                          AUTO-QUALIFY FOR PERSONAL OR CAR
002900*                          LOANS, REQUEST #7244.
003000*  02/18/98  MCNEIL        Y2K REMEDIATION - DATE-WRITTEN AND
003100*                          DATE-COMPILED FIELDS REVIEWED, NO
003200*                          4-DIGIT YEAR STORAGE IN THIS
003300*                          PROGRAM TO REMEDIATE.
003400*  09/09/99  TANAKA        Y2K SIGN-OFF - CONFIRMED NO WINDOW
003500*                          DATE LOGIC IN LOANELIG, CCYY NOT
003600*                          USED ANYWHERE IN THIS PROGRAM.
003700*  04/05/00  OKAFOR        ADDED UPSI-0 TRACE SWITCH FOR
003800*                          REJECT DIAGNOSTICS, REQUEST #8810.
003900*  08/19/02  BRANNIGAN     ADDED CREDIT-SCORE BRACKET TABLE,
004000*                          REPLACED NESTED IFS, REQUEST #9127.
004100*  06/01/05  MCNEIL        END-OF-RUN SUMMARY NOW COUNTS
004200*                          REJECTED APPLICATIONS SEPARATELY
004300*                          FROM APPROVED, REQUEST #10044.
004400******************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.     LOANELIG.
004700 AUTHOR.         OKAFOR.
004800 INSTALLATION.   CASA CHIPMAN.
004900 DATE-WRITTEN.   03/11/91.
005000 DATE-COMPILED.  06/01/05.
005100 SECURITY.       CONFIDENTIAL - CUSTOMER CREDIT DATA.
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-370.
005600 OBJECT-COMPUTER.  IBM-370.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS VALID-DECIMAL-DIGIT IS "0" THRU "9"
006000     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON                       RQ8810  
006100            OFF STATUS IS WS-TRACE-SWITCH-OFF.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT LOAN-APPS-IN-FILE ASSIGN TO LOANAPPS
006500     ORGANIZATION IS LINE SEQUENTIAL.
006600*
006700     SELECT LOAN-RES-OUT-FILE ASSIGN TO LOANRES
006800     ORGANIZATION IS LINE SEQUENTIAL.
006900*
007000*  LOANELJ
007100*  //LOANELIG  JOB 1,NOTIFY=&SYSUID
007200*  //***************************************************/
007300*  //COBRUN  EXEC IGYWCL
007400*  //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(LOANELIG),DISP=SHR
007500*  //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(LOANELIG),DISP=SHR
007600*  //***************************************************/
007700*  // IF RC = 0 THEN
007800*  //***************************************************/
007900*  //RUN     EXEC PGM=LOANELIG
008000*  //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
008100*  //LOANAPPS  DD DSN=LOANSYS.PROD.APPLICNS,DISP=SHR
008200*  //LOANRES   DD DSN=&SYSUID..OUTPUT(LOANELIG),DISP=SHR
008300*  //SYSOUT    DD SYSOUT=*,OUTLIM=15000
008400*  //CEEDUMP   DD DUMMY
008500*  //SYSUDUMP  DD DUMMY
008600*  //***************************************************/
008700*  // ELSE
008800*  // ENDIF
008900*
009000 DATA DIVISION.
009100 FILE SECTION.
009200*
009300*  ONE APPLICATION PER LINE.  CUSTOMER FIELDS AND LOAN
009400*  REQUEST FIELDS ARE FIXED-WIDTH, POSITIONAL - NOT
009500*  DELIMITED BY COMMAS.  LA-CUSTOMER IS THE EMBEDDED
009600*  CUSTOMER RECORD FOR THIS APPLICATION.
009700 FD  LOAN-APPS-IN-FILE
009800     RECORD CONTAINS 300 CHARACTERS
009900     RECORDING MODE F.
010000 01  LOAN-APP-IN-REC.
010100     05  LA-LOAN-APP-ID         PIC 9(6).
010200     05  LA-CUSTOMER.
010300         10  LA-CUST-NAME          PIC X(100).
010400         10  LA-CUST-AGE           PIC 9(3).
010500         10  LA-CUST-EMAIL         PIC X(100).
010600         10  LA-CUST-PHONE         PIC X(10).
010700         10  LA-CUST-MONTHLY-INCOME
010800                                   PIC 9(9)V99.
010900         10  LA-CUST-CREDIT-SCORE  PIC 9(3).
011000         10  LA-CUST-EXISTING-EMI  PIC 9(9)V99.
011100         10  LA-CUST-EMPLMT-TYPE   PIC X(2).
011200     05  LA-LOAN-TYPE-CODE      PIC X(2).
011300     05  LA-REQUESTED-AMOUNT    PIC 9(9)V99.
011400     05  LA-TENURE-YEARS        PIC 9(2).
011500     05  FILLER                 PIC X(39).
011600*
011700*  ONE DECISION RECORD PER APPLICATION, SAME ORDER AS THE
011800*  INPUT FILE - ONE FOR ONE, NO RE-SEQUENCING.
011900 FD  LOAN-RES-OUT-FILE
012000     RECORD CONTAINS 450 CHARACTERS
012100     RECORDING MODE F.
012200 01  LOAN-RES-OUT-REC.
012300     05  RES-LOAN-APP-ID        PIC 9(6).
012400     05  RES-ELIGIBLE           PIC X(1).
012500     05  RES-DECISION           PIC X(8).
012600     05  RES-REASON             PIC X(200).
012700     05  RES-APPROVED-AMOUNT    PIC 9(9)V99.
012800     05  RES-MONTHLY-EMI        PIC 9(7)V99.
012900     05  RES-INTEREST-RATE      PIC 9(2)V99.
013000     05  RES-TENURE-YEARS       PIC 9(2).
013100     05  RES-RECOMMENDATION     PIC X(200).
013200     05  FILLER                 PIC X(9).
013300*
013400 WORKING-STORAGE SECTION.
013500*
013600*  WS-RESULT-REC IS BUILT UP HERE, THEN MOVED TO THE FD
013700*  RECORD AT WRITE TIME, SAME AS THE SHOP'S OTHER REPORT
013800*  PROGRAMS BUILD A PRINT LINE BEFORE THE WRITE.
013900 01  WS-RESULT-REC.
014000     05  WS-RES-LOAN-APP-ID     PIC 9(6).
014100     05  WS-RES-ELIGIBLE        PIC X(1)   VALUE "N".
014200     05  WS-RES-DECISION        PIC X(8)   VALUE SPACES.
014300     05  WS-RES-REASON          PIC X(200) VALUE SPACES.
014400     05  WS-RES-APPROVED-AMOUNT PIC 9(9)V99 VALUE ZERO.
014500     05  WS-RES-MONTHLY-EMI     PIC 9(7)V99 VALUE ZERO.
014600     05  WS-RES-INTEREST-RATE   PIC 9(2)V99 VALUE ZERO.
014700     05  WS-RES-TENURE-YEARS    PIC 9(2)   VALUE ZERO.
014800     05  WS-RES-RECOMMENDATION  PIC X(200) VALUE SPACES.
014900     05  FILLER                 PIC X(9)   VALUE SPACES.
015000*
015100*  LOAN-TYPE REFERENCE TABLE - HL/CL/EL/PL, COMPILED IN AS
015200*  FILLER LITERALS AND READ BACK OUT THROUGH THE REDEFINES,
015300*  SAME TRICK AS THE REPORT-HEADER TABLE IN TOPACCTS.
015400 01  LOAN-TYPE-TABLE-VALUES.
015500     05  FILLER.
015600         10  FILLER  PIC X(2)     VALUE "HL".
015700         10  FILLER  PIC X(20)    VALUE "Home Loan".
015800         10  FILLER  PIC 9(2)V99  VALUE 8.50.
015900         10  FILLER  PIC 9(2)     VALUE 30.
016000         10  FILLER  PIC 9(9)V99  VALUE 500000.00.
016100         10  FILLER  PIC 9(9)V99  VALUE 50000000.00.
016200         10  FILLER  PIC 9V99     VALUE 1.00.
016300     05  FILLER.
016400         10  FILLER  PIC X(2)     VALUE "CL".
016500         10  FILLER  PIC X(20)    VALUE "Car Loan".
016600         10  FILLER  PIC 9(2)V99  VALUE 9.50.
016700         10  FILLER  PIC 9(2)     VALUE 7.
016800         10  FILLER  PIC 9(9)V99  VALUE 100000.00.
016900         10  FILLER  PIC 9(9)V99  VALUE 2000000.00.
017000         10  FILLER  PIC 9V99     VALUE 0.80.
017100     05  FILLER.
017200         10  FILLER  PIC X(2)     VALUE "EL".
017300         10  FILLER  PIC X(20)    VALUE "Education Loan".
017400         10  FILLER  PIC 9(2)V99  VALUE 7.50.
017500         10  FILLER  PIC 9(2)     VALUE 15.
017600         10  FILLER  PIC 9(9)V99  VALUE 50000.00.
017700         10  FILLER  PIC 9(9)V99  VALUE 1000000.00.
017800         10  FILLER  PIC 9V99     VALUE 0.90.
017900     05  FILLER.
018000         10  FILLER  PIC X(2)     VALUE "PL".
018100         10  FILLER  PIC X(20)    VALUE "Personal Loan".
018200         10  FILLER  PIC 9(2)V99  VALUE 12.00.
018300         10  FILLER  PIC 9(2)     VALUE 5.
018400         10  FILLER  PIC 9(9)V99  VALUE 25000.00.
018500         10  FILLER  PIC 9(9)V99  VALUE 500000.00.
018600         10  FILLER  PIC 9V99     VALUE 0.60.
018700 01  LOAN-TYPE-TABLE REDEFINES LOAN-TYPE-TABLE-VALUES.
018800     05  LT-ENTRY OCCURS 4 TIMES.
018900         10  LT-CODE               PIC X(2).
019000         10  LT-DISPLAY-NAME       PIC X(20).
019100         10  LT-INTEREST-RATE      PIC 9(2)V99.
019200         10  LT-MAX-TENURE-YEARS   PIC 9(2).
019300         10  LT-MIN-AMOUNT         PIC 9(9)V99.
019400         10  LT-MAX-AMOUNT         PIC 9(9)V99.
019500         10  LT-BASE-MULTIPLIER    PIC 9V99.
019600*
019700*  EMPLOYMENT-TYPE REFERENCE TABLE - SA/SE/BO/RE.
019800*  BUSINESS-OWNER ENTRY ADDED 09/02/91 (SEE MAINT LOG).
019900 01  EMPL-TYPE-TABLE-VALUES.
020000     05  FILLER.
020100         10  FILLER  PIC X(2)     VALUE "SA".
020200         10  FILLER  PIC X(15)    VALUE "Salaried".
020300         10  FILLER  PIC 9V99     VALUE 1.00.
020400     05  FILLER.
020500         10  FILLER  PIC X(2)     VALUE "SE".
020600         10  FILLER  PIC X(15)    VALUE "Self Employed".
020700         10  FILLER  PIC 9V99     VALUE 0.80.
020800     05  FILLER.
020900         10  FILLER  PIC X(2)     VALUE "BO".                     RQ91118 
021000         10  FILLER  PIC X(15)    VALUE "Business Owner".         RQ91118 
021100         10  FILLER  PIC 9V99     VALUE 0.70.                     RQ91118 
021200     05  FILLER.
021300         10  FILLER  PIC X(2)     VALUE "RE".
021400         10  FILLER  PIC X(15)    VALUE "Retired".
021500         10  FILLER  PIC 9V99     VALUE 0.50.
021600 01  EMPL-TYPE-TABLE REDEFINES EMPL-TYPE-TABLE-VALUES.
021700     05  ET-ENTRY OCCURS 4 TIMES.
021800         10  ET-CODE               PIC X(2).
021900         10  ET-DISPLAY-NAME       PIC X(15).
022000         10  ET-MULTIPLIER         PIC 9V99.
022100*
022200*  CREDIT-SCORE BRACKET TABLE - REPLACED THE NESTED IFS
022300*  08/19/02 (SEE MAINT LOG).  CB-FLOOR IS THE LOWEST SCORE
022400*  IN THE BRACKET, SCANNED HIGH TO LOW, FIRST HIT WINS.
022500 01  CREDIT-BRACKET-TABLE-VALUES.
022600     05  FILLER.
022700         10  FILLER  PIC 9(3)     VALUE 750.
022800         10  FILLER  PIC 9V99     VALUE 1.00.
022900     05  FILLER.
023000         10  FILLER  PIC 9(3)     VALUE 700.
023100         10  FILLER  PIC 9V99     VALUE 0.90.
023200     05  FILLER.
023300         10  FILLER  PIC 9(3)     VALUE 650.
023400         10  FILLER  PIC 9V99     VALUE 0.80.
023500     05  FILLER.
023600         10  FILLER  PIC 9(3)     VALUE 600.
023700         10  FILLER  PIC 9V99     VALUE 0.70.
023800     05  FILLER.
023900         10  FILLER  PIC 9(3)     VALUE ZERO.
024000         10  FILLER  PIC 9V99     VALUE 0.50.
024100 01  CREDIT-BRACKET-TABLE REDEFINES
024200                    CREDIT-BRACKET-TABLE-VALUES.
024300     05  CB-ENTRY OCCURS 5 TIMES.
024400         10  CB-FLOOR              PIC 9(3).
024500         10  CB-MULTIPLIER         PIC 9V99.
024600*
024700*  SWITCHES AND SUBSCRIPTS - ALL SUBSCRIPTS AND COUNTERS
024800*  ARE COMP, THIS SHOP'S STANDARD (SEE FUELSAVE.CBL).
024900 01  EOF-FLAG                  PIC X      VALUE "N".
025000     88  EOF                             VALUE "Y".
025100 01  WS-TABLE-FOUND-SW        PIC X      VALUE "N".
025200     88  WS-TABLE-FOUND                   VALUE "Y".
025300 01  WS-BASIC-ELIGIBLE-SW      PIC X      VALUE "Y".
025400     88  WS-BASIC-ELIGIBLE               VALUE "Y".
025500 01  WS-AFFORDABLE-SW          PIC X      VALUE "Y".
025600     88  WS-AFFORDABLE                   VALUE "Y".
025700 01  WS-LT-SUB                 PIC 9      USAGE COMP.
025800 01  WS-ET-SUB                 PIC 9      USAGE COMP.
025900 01  WS-CB-SUB                 PIC 9      USAGE COMP.
026000 01  WS-APPLICATIONS-READ      PIC 9(7)   USAGE COMP
026100                                          VALUE ZERO.
026200 01  WS-APPLICATIONS-APPROVED  PIC 9(7)   USAGE COMP
026300                                          VALUE ZERO.
026400 01  WS-APPLICATIONS-REJECTED  PIC 9(7)   USAGE COMP
026500                                          VALUE ZERO.
026600*
026700*  REJECT-REASON IS SET BY THE FAILING GATE AND CARRIED
026800*  INTO THE REJECTED-RESULT BUILDER; THE RECOMMENDATION
026900*  TEXT ITSELF DOES NOT LOOK AT THIS VALUE (MATCHES THE
027000*  ORIGINAL UNDERWRITING SPEC - ALL FOUR RECOMMENDATION
027100*  CHECKS RUN NO MATTER WHICH GATE FAILED).
027200 01  WS-REJECT-REASON          PIC X(200) VALUE SPACES.
027300*
027400*  SCRATCH FIELDS FOR THE ELIGIBILITY RATING AND THE EMI
027500*  ANNUITY CALCULATIONS.  THESE CAN GO NEGATIVE WHEN
027600*  EXISTING-EMI EXCEEDS INCOME, SO THEY CARRY A SIGN -
027700*  THE OUTPUT RECORD FIELDS THEMSELVES STAY UNSIGNED.
027800 01  WS-AVAILABLE-INCOME        PIC S9(9)V99 USAGE COMP.
027900 01  WS-MAX-EMI                 PIC S9(9)V99 USAGE COMP.
028000 01  WS-EMPLOYMENT-MULTIPLIER   PIC 9V99     USAGE COMP.
028100 01  WS-CREDIT-MULTIPLIER       PIC 9V99     USAGE COMP.
028200 01  WS-MAX-LOAN-FROM-EMI       PIC S9(9)V99 USAGE COMP.
028300 01  WS-MAX-ELIGIBLE-SIGNED     PIC S9(9)    USAGE COMP.
028400 01  WS-MAX-ELIGIBLE-AMOUNT     PIC 9(9)V99  USAGE COMP.
028500 01  WS-APPROVED-AMOUNT         PIC 9(9)V99  USAGE COMP.
028600 01  WS-MONTHLY-RATE            PIC S9V9(10) USAGE COMP.
028700 01  WS-TOTAL-MONTHS            PIC 9(4)     USAGE COMP.
028800 01  WS-COMPOUND-FACTOR         PIC S9(8)V9(8)
028900                                             USAGE COMP.
029000 01  WS-EMI-RAW                 PIC S9(9)V9(4)
029100                                             USAGE COMP.
029200 01  WS-MONTHLY-EMI             PIC 9(7)V99  USAGE COMP.
029300*
029400*  TEXT-BUILDING WORK AREAS FOR THE REASON AND
029500*  RECOMMENDATION NARRATIVES (SECTIONS 6, 7 AND 8 OF THE
029600*  UNDERWRITING RULES).
029700 01  WS-INCOME-DISPLAY          PIC ZZZZZZZZ9.
029800 01  WS-APPROVED-DISPLAY        PIC ZZZZZZZZ9.
029900 01  WS-CREDIT-SCORE-DISPLAY    PIC ZZ9.
030000 01  WS-EMPLOYMENT-NAME-OUT     PIC X(15).
030100 01  WS-LOAN-TYPE-NAME-OUT      PIC X(20).
030200 01  WS-TEXT-PTR                PIC 9(4)     USAGE COMP.
030300*
030400 01  WS-TRACE-LINE.
030500     05  FILLER          PIC X(17)
030600                          VALUE "REJECT TRACE APP ".
030700     05  WS-TRACE-APP-ID PIC 9(6).
030800     05  FILLER          PIC X(3)  VALUE " - ".
030900     05  WS-TRACE-REASON PIC X(54).
031000*
031100 PROCEDURE DIVISION.
031200*
031300*****************************************************************
031400*  100-PRIMARY - OVERALL DRIVER, SAME SHAPE AS TOPACCTS.
031500*****************************************************************
031600 100-PRIMARY.
031700     PERFORM 105-OPEN-FILES
031800     PERFORM 200-READ-FIRST-APPLICATION
031900     PERFORM 300-PROCESS-APPLICATION
032000         THRU 300-PROCESS-APPLICATION-EXIT
032100         UNTIL EOF
032200     PERFORM 800-WRITE-SUMMARY
032300     PERFORM 900-CLOSE-FILES
032400     STOP RUN.
032500*
032600 105-OPEN-FILES.
032700     OPEN INPUT  LOAN-APPS-IN-FILE
032800     OPEN OUTPUT LOAN-RES-OUT-FILE.
032900*
033000 200-READ-FIRST-APPLICATION.
033100     READ LOAN-APPS-IN-FILE
033200         AT END
033300         MOVE "Y" TO EOF-FLAG
033400     END-READ.
033500*
033600*****************************************************************
033700*  300-PROCESS-APPLICATION - ONE PASS OF THE UNDERWRITING
033800*  DECISION LOOP (BATCH FLOW STEPS 2 THROUGH 8).  GATE
033900*  FAILURES GO TO 500 FOR THE REJECTED-RESULT BUILD; A
034000*  CLEAN PASS FALLS THROUGH TO 400 FOR THE APPROVED BUILD.
034100*****************************************************************
034200 300-PROCESS-APPLICATION.
034300     ADD 1 TO WS-APPLICATIONS-READ
034400     MOVE SPACES TO WS-REJECT-REASON
034500     PERFORM 310-LOOKUP-LOAN-TYPE
034600         THRU 310-LOOKUP-LOAN-TYPE-EXIT
034700     IF NOT WS-TABLE-FOUND
034800         MOVE "Basic eligibility criteria not met"
034900             TO WS-REJECT-REASON
035000         GO TO 500-BUILD-REJECTED-RESULT
035100     END-IF
035200     PERFORM 320-CHECK-BASIC-ELIGIBILITY
035300         THRU 320-CHECK-BASIC-ELIGIBILITY-EXIT
035400     IF NOT WS-BASIC-ELIGIBLE
035500         MOVE "Basic eligibility criteria not met"
035600             TO WS-REJECT-REASON
035700         GO TO 500-BUILD-REJECTED-RESULT
035800     END-IF
035900     PERFORM 330-COMPUTE-MAX-ELIGIBLE-AMT
036000         THRU 330-COMPUTE-MAX-ELIGIBLE-AMT-EXIT
036100     IF WS-MAX-ELIGIBLE-SIGNED
036200                  < LT-MIN-AMOUNT (WS-LT-SUB)
036300         MOVE "Income too low for this loan type"
036400             TO WS-REJECT-REASON
036500         GO TO 500-BUILD-REJECTED-RESULT
036600     END-IF
036700     MOVE WS-MAX-ELIGIBLE-SIGNED
036800         TO WS-MAX-ELIGIBLE-AMOUNT
036900     PERFORM 340-COMPUTE-APPROVED-AMOUNT
037000         THRU 340-COMPUTE-APPROVED-AMOUNT-EXIT
037100     PERFORM 350-COMPUTE-MONTHLY-EMI
037200         THRU 350-COMPUTE-MONTHLY-EMI-EXIT
037300     PERFORM 360-CHECK-AFFORDABILITY
037400         THRU 360-CHECK-AFFORDABILITY-EXIT
037500     IF NOT WS-AFFORDABLE
037600         MOVE "EMI exceeds affordable limit based on income"
037700             TO WS-REJECT-REASON
037800         GO TO 500-BUILD-REJECTED-RESULT
037900     END-IF
038000     PERFORM 400-BUILD-APPROVED-RESULT
038100         THRU 400-BUILD-APPROVED-RESULT-EXIT
038200     GO TO 600-WRITE-RESULT-RECORD.
038300*
038400 500-BUILD-REJECTED-RESULT.
038500     PERFORM 520-BUILD-REJECTED-RESULT-FIELDS
038600         THRU 520-BUILD-REJECTED-RESULT-FIELDS-EXIT
038700     GO TO 600-WRITE-RESULT-RECORD.
038800*
038900 300-PROCESS-APPLICATION-EXIT.
039000     EXIT.
039100*
039200*****************************************************************
039300*  310 - LOAN-TYPE LOOKUP (BATCH FLOW STEP 2).  PLAIN
039400*  PERFORM VARYING SCAN OVER THE 4-ENTRY TABLE - NO SEARCH
039500*  VERB IN THIS SHOP'S PROGRAMS.
039600*****************************************************************
039700 310-LOOKUP-LOAN-TYPE.
039800     MOVE "N" TO WS-TABLE-FOUND-SW
039900     MOVE 1 TO WS-LT-SUB
040000     PERFORM 312-LOAN-TYPE-SCAN THRU 312-LOAN-TYPE-SCAN-EXIT
040100         UNTIL WS-LT-SUB > 4 OR WS-TABLE-FOUND.
040200 310-LOOKUP-LOAN-TYPE-EXIT.
040300     EXIT.
040400*
040500 312-LOAN-TYPE-SCAN.
040600     IF LT-CODE (WS-LT-SUB) = LA-LOAN-TYPE-CODE
040700         MOVE "Y" TO WS-TABLE-FOUND-SW
040800     ELSE
040900         ADD 1 TO WS-LT-SUB
041000     END-IF.
041100 312-LOAN-TYPE-SCAN-EXIT.
041200     EXIT.
041300*
041400*****************************************************************
041500*  320 - BASIC ELIGIBILITY GATE, RULE SECTION 1.
041600*****************************************************************
041700 320-CHECK-BASIC-ELIGIBILITY.                                     RQ7244  
041800     MOVE "Y" TO WS-BASIC-ELIGIBLE-SW
041900     IF LA-CUST-AGE < 21 OR LA-CUST-AGE > 60
042000         MOVE "N" TO WS-BASIC-ELIGIBLE-SW
042100     END-IF
042200     IF LA-CUST-CREDIT-SCORE < 600
042300         MOVE "N" TO WS-BASIC-ELIGIBLE-SW
042400     END-IF
042500     IF LA-REQUESTED-AMOUNT < LT-MIN-AMOUNT (WS-LT-SUB)
042600        OR LA-REQUESTED-AMOUNT > LT-MAX-AMOUNT (WS-LT-SUB)
042700         MOVE "N" TO WS-BASIC-ELIGIBLE-SW
042800     END-IF
042900     IF LA-TENURE-YEARS > LT-MAX-TENURE-YEARS (WS-LT-SUB)
043000         MOVE "N" TO WS-BASIC-ELIGIBLE-SW
043100     END-IF
043200     IF LA-CUST-EMPLMT-TYPE = "RE"
043300        AND (LA-LOAN-TYPE-CODE = "PL"
043400         OR LA-LOAN-TYPE-CODE = "CL")
043500         MOVE "N" TO WS-BASIC-ELIGIBLE-SW
043600     END-IF.
043700 320-CHECK-BASIC-ELIGIBILITY-EXIT.
043800     EXIT.
043900*
044000*****************************************************************
044100*  330 - MAXIMUM ELIGIBLE AMOUNT, RULE SECTION 2.  LOOKS
044200*  UP THE EMPLOYMENT MULTIPLIER AND CREDIT BRACKET, RUNS
044300*  THE INVERSE ANNUITY (SECTION 4A) AGAINST 40% OF
044400*  AVAILABLE INCOME, THEN SCALES BY ALL THREE MULTIPLIERS
044500*  AND ROUNDS TO THE NEAREST WHOLE RUPEE.
044600*****************************************************************
044700 330-COMPUTE-MAX-ELIGIBLE-AMT.
044800     PERFORM 332-LOOKUP-EMPLOYMENT-MULT
044900         THRU 332-LOOKUP-EMPLOYMENT-MULT-EXIT
045000     PERFORM 334-LOOKUP-CREDIT-BRACKET
045100         THRU 334-LOOKUP-CREDIT-BRACKET-EXIT
045200     COMPUTE WS-AVAILABLE-INCOME =
045300         LA-CUST-MONTHLY-INCOME - LA-CUST-EXISTING-EMI
045400     COMPUTE WS-MAX-EMI =
045500         WS-AVAILABLE-INCOME * 0.40
045600     PERFORM 336-LOAN-AMOUNT-FROM-EMI
045700         THRU 336-LOAN-AMOUNT-FROM-EMI-EXIT
045800     COMPUTE WS-MAX-ELIGIBLE-SIGNED ROUNDED =
045900         WS-MAX-LOAN-FROM-EMI
046000         * LT-BASE-MULTIPLIER (WS-LT-SUB)
046100         * WS-EMPLOYMENT-MULTIPLIER
046200         * WS-CREDIT-MULTIPLIER.
046300 330-COMPUTE-MAX-ELIGIBLE-AMT-EXIT.
046400     EXIT.
046500*
046600 332-LOOKUP-EMPLOYMENT-MULT.
046700     MOVE 1.00 TO WS-EMPLOYMENT-MULTIPLIER
046800     MOVE "N" TO WS-TABLE-FOUND-SW
046900     MOVE 1 TO WS-ET-SUB
047000     PERFORM 333-EMPLOYMENT-MULT-SCAN
047100         THRU 333-EMPLOYMENT-MULT-SCAN-EXIT
047200         UNTIL WS-ET-SUB > 4 OR WS-TABLE-FOUND.
047300 332-LOOKUP-EMPLOYMENT-MULT-EXIT.
047400     EXIT.
047500*
047600 333-EMPLOYMENT-MULT-SCAN.
047700     IF ET-CODE (WS-ET-SUB) = LA-CUST-EMPLMT-TYPE
047800         MOVE ET-MULTIPLIER (WS-ET-SUB)
047900             TO WS-EMPLOYMENT-MULTIPLIER
048000         MOVE "Y" TO WS-TABLE-FOUND-SW
048100     ELSE
048200         ADD 1 TO WS-ET-SUB
048300     END-IF.
048400 333-EMPLOYMENT-MULT-SCAN-EXIT.
048500     EXIT.
048600*
048700 334-LOOKUP-CREDIT-BRACKET.                                       RQ9127  
048800     MOVE 0.50 TO WS-CREDIT-MULTIPLIER
048900     MOVE "N" TO WS-TABLE-FOUND-SW
049000     MOVE 1 TO WS-CB-SUB
049100     PERFORM 335-CREDIT-BRACKET-SCAN
049200         THRU 335-CREDIT-BRACKET-SCAN-EXIT
049300         UNTIL WS-CB-SUB > 5 OR WS-TABLE-FOUND.
049400 334-LOOKUP-CREDIT-BRACKET-EXIT.
049500     EXIT.
049600*
049700 335-CREDIT-BRACKET-SCAN.
049800     IF LA-CUST-CREDIT-SCORE >= CB-FLOOR (WS-CB-SUB)
049900         MOVE CB-MULTIPLIER (WS-CB-SUB)
050000             TO WS-CREDIT-MULTIPLIER
050100         MOVE "Y" TO WS-TABLE-FOUND-SW
050200     ELSE
050300         ADD 1 TO WS-CB-SUB
050400     END-IF.
050500 335-CREDIT-BRACKET-SCAN-EXIT.
050600     EXIT.
050700*
050800*****************************************************************
050900*  336 - INVERSE ANNUITY, RULE SECTION 4A.  SCALED AGAINST
051000*  THE LOAN TYPE'S OWN MAXIMUM TENURE, NOT THE REQUESTED
051100*  TENURE - THIS IS THE RATING STEP, NOT THE EMI STEP.
051200*****************************************************************
051300 336-LOAN-AMOUNT-FROM-EMI.
051400     IF LT-INTEREST-RATE (WS-LT-SUB) = ZERO
051500         COMPUTE WS-MAX-LOAN-FROM-EMI =
051600             WS-MAX-EMI
051700             * LT-MAX-TENURE-YEARS (WS-LT-SUB) * 12
051800     ELSE
051900         COMPUTE WS-MONTHLY-RATE =
052000             LT-INTEREST-RATE (WS-LT-SUB) / 1200
052100         COMPUTE WS-TOTAL-MONTHS =
052200             LT-MAX-TENURE-YEARS (WS-LT-SUB) * 12
052300         COMPUTE WS-COMPOUND-FACTOR =
052400             (1 + WS-MONTHLY-RATE) ** WS-TOTAL-MONTHS
052500         COMPUTE WS-MAX-LOAN-FROM-EMI =
052600             WS-MAX-EMI * (WS-COMPOUND-FACTOR - 1)
052700             / (WS-MONTHLY-RATE * WS-COMPOUND-FACTOR)
052800     END-IF.
052900 336-LOAN-AMOUNT-FROM-EMI-EXIT.
053000     EXIT.
053100*
053200*****************************************************************
053300*  340 - APPROVED-AMOUNT CLAMP, RULE SECTION 3.  MAX THEN
053400*  MIN, IN THAT ORDER - CORRECTED 01/14/92, SEE MAINT LOG,
053500*  SO THE LOAN-TYPE MAXIMUM WINS IF BOTH CLAMPS WOULD FIRE.
053600*****************************************************************
053700 340-COMPUTE-APPROVED-AMOUNT.                                     AF9207  
053800     IF LA-REQUESTED-AMOUNT < WS-MAX-ELIGIBLE-AMOUNT
053900         MOVE LA-REQUESTED-AMOUNT TO WS-APPROVED-AMOUNT
054000     ELSE
054100         MOVE WS-MAX-ELIGIBLE-AMOUNT TO WS-APPROVED-AMOUNT
054200     END-IF
054300     IF WS-APPROVED-AMOUNT < LT-MIN-AMOUNT (WS-LT-SUB)
054400         MOVE LT-MIN-AMOUNT (WS-LT-SUB) TO WS-APPROVED-AMOUNT
054500     END-IF
054600     IF WS-APPROVED-AMOUNT > LT-MAX-AMOUNT (WS-LT-SUB)
054700         MOVE LT-MAX-AMOUNT (WS-LT-SUB) TO WS-APPROVED-AMOUNT
054800     END-IF.
054900 340-COMPUTE-APPROVED-AMOUNT-EXIT.
055000     EXIT.
055100*
055200*****************************************************************
055300*  350 - MONTHLY EMI, RULE SECTION 4.  SAME ANNUITY SHAPE
055400*  AS 336 BUT RUN FORWARD ON THE APPROVED AMOUNT AT THE
055500*  REQUESTED TENURE, NOT THE LOAN TYPE'S MAXIMUM TENURE.
055600*****************************************************************
055700 350-COMPUTE-MONTHLY-EMI.
055800     IF LT-INTEREST-RATE (WS-LT-SUB) = ZERO
055900         COMPUTE WS-MONTHLY-EMI ROUNDED =
056000             WS-APPROVED-AMOUNT / (LA-TENURE-YEARS * 12)
056100     ELSE
056200         COMPUTE WS-MONTHLY-RATE =
056300             LT-INTEREST-RATE (WS-LT-SUB) / 1200
056400         COMPUTE WS-TOTAL-MONTHS =
056500             LA-TENURE-YEARS * 12
056600         COMPUTE WS-COMPOUND-FACTOR =
056700             (1 + WS-MONTHLY-RATE) ** WS-TOTAL-MONTHS
056800         COMPUTE WS-MONTHLY-EMI ROUNDED =
056900             WS-APPROVED-AMOUNT * WS-MONTHLY-RATE
057000             * WS-COMPOUND-FACTOR
057100             / (WS-COMPOUND-FACTOR - 1)
057200     END-IF.
057300 350-COMPUTE-MONTHLY-EMI-EXIT.
057400     EXIT.
057500*
057600*****************************************************************
057700*  360 - AFFORDABILITY RE-CHECK, RULE SECTION 5.  ADDED
057800*  07/23/93 PER REQUEST #5830, SEE MAINT LOG.
057900*****************************************************************
058000 360-CHECK-AFFORDABILITY.                                         RQ5830  
058100     MOVE "Y" TO WS-AFFORDABLE-SW
058200     COMPUTE WS-AVAILABLE-INCOME =
058300         LA-CUST-MONTHLY-INCOME - LA-CUST-EXISTING-EMI
058400     IF WS-MONTHLY-EMI > WS-AVAILABLE-INCOME * 0.40
058500         MOVE "N" TO WS-AFFORDABLE-SW
058600     END-IF.
058700 360-CHECK-AFFORDABILITY-EXIT.
058800     EXIT.
058900*
059000*****************************************************************
059100*  400 - APPROVED RESULT, RULE SECTIONS 7 AND 8.  REASON
059200*  TEXT QUOTES THE INCOME, CREDIT SCORE, EMPLOYMENT TYPE
059300*  AND APPROVED AMOUNT; RECOMMENDATION TEXT IS BUILT UP
059400*  PIECE BY PIECE, SAME AS THE REJECTED-RESULT BUILDER.
059500*****************************************************************
059600 400-BUILD-APPROVED-RESULT.                                       RQ6102  
059700     ADD 1 TO WS-APPLICATIONS-APPROVED
059800     PERFORM 332-LOOKUP-EMPLOYMENT-MULT
059900         THRU 332-LOOKUP-EMPLOYMENT-MULT-EXIT
060000     MOVE ET-DISPLAY-NAME (WS-ET-SUB)
060100         TO WS-EMPLOYMENT-NAME-OUT
060200     MOVE LT-DISPLAY-NAME (WS-LT-SUB)
060300         TO WS-LOAN-TYPE-NAME-OUT
060400     MOVE LA-CUST-MONTHLY-INCOME TO WS-INCOME-DISPLAY
060500     MOVE WS-APPROVED-AMOUNT TO WS-APPROVED-DISPLAY
060600     MOVE LA-CUST-CREDIT-SCORE TO WS-CREDIT-SCORE-DISPLAY
060700     MOVE LA-LOAN-APP-ID TO WS-RES-LOAN-APP-ID
060800     MOVE "Y" TO WS-RES-ELIGIBLE
060900     MOVE "APPROVED" TO WS-RES-DECISION
061000     MOVE WS-APPROVED-AMOUNT TO WS-RES-APPROVED-AMOUNT
061100     MOVE WS-MONTHLY-EMI TO WS-RES-MONTHLY-EMI
061200     MOVE LT-INTEREST-RATE (WS-LT-SUB)
061300         TO WS-RES-INTEREST-RATE
061400     MOVE LA-TENURE-YEARS TO WS-RES-TENURE-YEARS
061500     MOVE SPACES TO WS-RES-REASON
061600     STRING "Congratulations! Your loan application has"
061700         " been approved. Based on your income of " "Rs"
061800         WS-INCOME-DISPLAY
061900         ", credit score of " WS-CREDIT-SCORE-DISPLAY
062000         ", and employment type (" WS-EMPLOYMENT-NAME-OUT
062100         "), you are eligible for a " WS-LOAN-TYPE-NAME-OUT
062200         " of " "Rs" WS-APPROVED-DISPLAY "."
062300         DELIMITED BY SIZE INTO WS-RES-REASON
062400     END-STRING
062500*  RECOMMENDATION TEXT IS APPENDED PIECE BY PIECE WITH A
062600*  POINTER, NOT RE-SCANNED WITH DELIMITED BY SPACE - A
062700*  RE-SCAN WOULD STOP AT THE FIRST WORD BREAK.
062800     MOVE SPACES TO WS-RES-RECOMMENDATION
062900     MOVE 1 TO WS-TEXT-PTR
063000     STRING "Recommendations: " DELIMITED BY SIZE
063100         INTO WS-RES-RECOMMENDATION
063200         WITH POINTER WS-TEXT-PTR
063300     END-STRING
063400     IF LA-CUST-CREDIT-SCORE < 750
063500         STRING "Consider improving your credit score"
063600             " for better interest rates. "
063700             DELIMITED BY SIZE
063800             INTO WS-RES-RECOMMENDATION
063900             WITH POINTER WS-TEXT-PTR
064000         END-STRING
064100     END-IF
064200     IF LA-CUST-EXISTING-EMI
064300                  > LA-CUST-MONTHLY-INCOME * 0.30
064400         STRING "Your existing EMI is high; consider"
064500             " reducing other debts. "
064600             DELIMITED BY SIZE
064700             INTO WS-RES-RECOMMENDATION
064800             WITH POINTER WS-TEXT-PTR
064900         END-STRING
065000     END-IF
065100     STRING "Ensure timely EMI payments to maintain"
065200         " good credit standing." DELIMITED BY SIZE
065300         INTO WS-RES-RECOMMENDATION
065400         WITH POINTER WS-TEXT-PTR
065500     END-STRING.
065600 400-BUILD-APPROVED-RESULT-EXIT.
065700     EXIT.
065800*
065900*****************************************************************
066000*  520 - REJECTED RESULT, RULE SECTION 6.  THE FOUR
066100*  RECOMMENDATION CHECKS RUN EVERY TIME, REGARDLESS OF
066200*  WHICH GATE IN 300 SENT US HERE - SPLIT FROM THE REASON
066300*  TEXT 11/30/94 PER REQUEST #6102, SEE MAINT LOG.
066400*****************************************************************
066500 520-BUILD-REJECTED-RESULT-FIELDS.                                RQ6102  
066600     ADD 1 TO WS-APPLICATIONS-REJECTED
066700     MOVE LA-LOAN-APP-ID TO WS-RES-LOAN-APP-ID
066800     MOVE "N" TO WS-RES-ELIGIBLE
066900     MOVE "REJECTED" TO WS-RES-DECISION
067000     MOVE WS-REJECT-REASON TO WS-RES-REASON
067100     MOVE ZERO TO WS-RES-APPROVED-AMOUNT
067200     MOVE ZERO TO WS-RES-MONTHLY-EMI
067300     MOVE ZERO TO WS-RES-TENURE-YEARS
067400     IF WS-TABLE-FOUND
067500         MOVE LT-INTEREST-RATE (WS-LT-SUB)
067600             TO WS-RES-INTEREST-RATE
067700     ELSE
067800         MOVE ZERO TO WS-RES-INTEREST-RATE
067900     END-IF
068000     MOVE SPACES TO WS-RES-RECOMMENDATION
068100     MOVE 1 TO WS-TEXT-PTR
068200     STRING "Recommendations to improve eligibility: "
068300         DELIMITED BY SIZE
068400         INTO WS-RES-RECOMMENDATION
068500         WITH POINTER WS-TEXT-PTR
068600     END-STRING
068700     IF LA-CUST-CREDIT-SCORE < 600
068800         STRING "Improve your credit score by paying"
068900             " bills on time and reducing debt. "
069000             DELIMITED BY SIZE
069100             INTO WS-RES-RECOMMENDATION
069200             WITH POINTER WS-TEXT-PTR
069300         END-STRING
069400     END-IF
069500     IF LA-CUST-MONTHLY-INCOME < 25000.00
069600         STRING "Consider increasing your income or"
069700             " applying for a smaller loan amount. "
069800             DELIMITED BY SIZE
069900             INTO WS-RES-RECOMMENDATION
070000             WITH POINTER WS-TEXT-PTR
070100         END-STRING
070200     END-IF
070300     IF LA-CUST-AGE < 21
070400         STRING "Wait until you reach the minimum age"
070500             " requirement. " DELIMITED BY SIZE
070600             INTO WS-RES-RECOMMENDATION
070700             WITH POINTER WS-TEXT-PTR
070800         END-STRING
070900     END-IF
071000     IF LA-CUST-AGE > 60
071100         STRING "Consider applying with a co-applicant"
071200             " or guarantor. " DELIMITED BY SIZE
071300             INTO WS-RES-RECOMMENDATION
071400             WITH POINTER WS-TEXT-PTR
071500         END-STRING
071600     END-IF
071700     STRING "You can reapply after addressing these"
071800         " concerns." DELIMITED BY SIZE
071900         INTO WS-RES-RECOMMENDATION
072000         WITH POINTER WS-TEXT-PTR
072100     END-STRING
072200     IF WS-TRACE-SWITCH-ON
072300         MOVE LA-LOAN-APP-ID TO WS-TRACE-APP-ID
072400         MOVE WS-REJECT-REASON TO WS-TRACE-REASON
072500         DISPLAY WS-TRACE-LINE
072600     END-IF.
072700 520-BUILD-REJECTED-RESULT-FIELDS-EXIT.
072800     EXIT.
072900*
073000*****************************************************************
073100*  600 - COMMON WRITE, THEN BACK AROUND FOR THE NEXT RECORD.
073200*****************************************************************
073300 600-WRITE-RESULT-RECORD.
073400     WRITE LOAN-RES-OUT-REC FROM WS-RESULT-REC
073500     PERFORM 700-READ-NEXT-APPLICATION
073600         THRU 700-READ-NEXT-APPLICATION-EXIT
073700     GO TO 300-PROCESS-APPLICATION-EXIT.
073800*
073900 700-READ-NEXT-APPLICATION.
074000     READ LOAN-APPS-IN-FILE
074100         AT END
074200         MOVE "Y" TO EOF-FLAG
074300     END-READ.
074400 700-READ-NEXT-APPLICATION-EXIT.
074500     EXIT.
074600*
074700*****************************************************************
074800*  800 - END-OF-RUN SUMMARY (BATCH FLOW STEP 9).  NO
074900*  PRINTED REPORT IN THIS RUN, JUST THE OPERATOR COUNTS TO
075000*  SYSOUT, ADDED 06/01/05 PER REQUEST #10044.
075100*****************************************************************
075200 800-WRITE-SUMMARY.                                               RQ10044 
075300     DISPLAY "LOANELIG - APPLICATIONS READ:     "
075400         WS-APPLICATIONS-READ
075500     DISPLAY "LOANELIG - APPLICATIONS APPROVED: "
075600         WS-APPLICATIONS-APPROVED
075700     DISPLAY "LOANELIG - APPLICATIONS REJECTED: "
075800         WS-APPLICATIONS-REJECTED.
075900*
076000 900-CLOSE-FILES.
076100     CLOSE LOAN-APPS-IN-FILE
076200     CLOSE LOAN-RES-OUT-FILE.
